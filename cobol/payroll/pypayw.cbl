000010*****************************************************************
000020*                  Weekly Payroll Report                         *
000030*         Uses RW (Report Writer for prints)                    *
000040*****************************************************************
000050*
000060 identification          division.
000070*===============================
000080*
000090      program-id.         pypayw.
000100      author.             E M Ramos.
000110      installation.       Applewood Computers (Philippines),
000120                          Manila plant payroll clerk's office.
000130      date-written.       14/03/1986.
000140      date-compiled.
000150      security.           Copyright (C) 1986-2026, Applewood
000160                          Computers (Philippines) Payroll Unit.
000170                          Distributed under the GNU General
000180                          Public License, see file COPYING.
000190*
000200*    Remarks.            Weekly Payroll Report.
000210*                        Reads the hourly roster once, calls
000220*                        pycalc per employee and prints one
000230*                        narrative block per employee showing
000240*                        that week's gross, deductions and net.
000250*                        Weekly gross is the daily figure times
000260*                        the days worked, weekly deductions are
000270*                        the statutory total spread over the
000280*                        four weeks of the schedule month.
000290*
000300*    Version.            See Prog-Name in ws.
000310*
000320*    Called modules.     pycalc.
000330*
000340*    Files used.
000350*                        PY-Employee-File.  Roster, input.
000360*                        Print-File.        Weekly report, output.
000370*
000380* Changes:
000390* 14/03/86 emr -       Created, prints weekly gross/net only,
000400*                      no deduction breakdown on this report.
000410* 19/01/91 emr -       Position column added to detail block.
000420* 23/11/98 rgt - Y2K.  Run-date heading checked, uses WSE- block
000430*                      from CURRENT-DATE, no 2 digit years, ok.
000440* 17/05/07 dpn -       Deduction breakdown (SSS/Philhealth/
000450*                      Pagibig/Tax) added below gross pay line.
000460* 06/10/25 vbc -       Ported into ACAS payroll suite, renamed
000470*                      from MM-WKPRT, rebuilt on Report Writer
000480*                      in house style (was a plain WRITE loop).
000490* 03/12/25 jrc -       Split off from the combined daily/weekly/
000500*                      monthly print program - one program per
000510*                      granularity, matches pyrgstr/vacprint
000520*                      one-report-per-program house style.
000530* 09/08/26 jrc - Req#  Detail block was printing the unscaled
000540*          2231        daily hours/OT and the full monthly
000550*                      deduction figures, copied over from pypayd
000560*                      without adjusting for the weekly
000570*                      granularity - Regular Hours now tagged
000580*                      /day, Overtime Hours scaled to the week
000590*                      and tagged /week, Working Days line added,
000600*                      and the SSS/Philhealth/Pagibig/Tax lines
000610*                      now divide by four the same as the
000620*                      aggregate so they foot to the net pay
000630*                      deduction and page total.
000640* 09/08/26 jrc - Req#  Col 7 of the WS-Prog-Name 77-level was a
000650*          2232        stray digit, not blank - keypunch slip when
000660*                      the line was first typed in. Banner heading
000670*                      also undercounted to 3 "=" each side, house
000680*                      print spec calls for 5 - both corrected.
000690* 09/08/26 jrc - Req#  WS-OT-Factor and WS-Weeks-Per-Month are
000700*          2233        used in cc010 but the copybook that
000710*                      declares them was never copied in here -
000720*                      this program would not even compile. Added
000730*                      copy "wspybrkt.cob".
000740*
000750*************************************************************
000760*
000770* Copyright Notice.
000780* ****************
000790*
000800* These files and programs are part of the Applewood
000810* Computers Accounting System and is copyright (c) Vincent
000820* B Coen. 1976-2026 and later.
000830*
000840* This program is now free software; you can redistribute
000850* it and/or modify it under the terms of the GNU General
000860* Public License as published by the Free Software
000870* Foundation; version 3 and later as revised for personal
000880* usage only and that includes for use within a business
000890* but without repackaging or for Resale in any way.
000900*
000910* ACAS is distributed in the hope that it will be useful,
000920* but WITHOUT ANY WARRANTY; without even the implied
000930* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000940* PURPOSE.  See the GNU General Public License for details.
000950*
000960*************************************************************
000970*
000980 environment             division.
000990*===============================
001000*
001010 copy  "envdiv.cob".
001020 input-output            section.
001030 file-control.
001040     copy "selpyemp.cob".
001050     copy "selprint.cob".
001060*
001070 data                    division.
001080*===============================
001090 file section.
001100*
001110     copy "fdpyemp.cob".
001120*
001130 fd  Print-File
001140     reports are PY-Weekly-Payroll-Report.
001150*
001160 working-storage         section.
001170*------------------------------
001180 77  WS-Prog-Name           pic x(15) value "PYPAYW (1.0.01)".
001190 01  WS-File-Status-Area.
001200     03  PY-Emp-Status         pic xx        value "00".
001210     03  PY-Prt-Status         pic xx        value "00".
001220     03  filler                pic x(06).
001230 77  Print-File-Name          pic x(10) value "PY-WKY-RPT".
001240 77  WS-Page-Lines            pic 99        comp value 55.
001250*
001260 copy "wspybrkt.cob".
001270*
001280 copy "wspyded.cob".
001290 copy "wstime.cob".
001300*
001310 01  WS-Switches.
001320     03  WS-Eof-Switch         pic x         value "N".
001330         88  PY-Eof                    value "Y".
001340         88  PY-Not-Eof                value "N".
001350     03  filler                pic x(09).
001360*
001370 01  WS-Totals.
001380     03  WS-Rec-Cnt            pic 9(5)      comp.
001390     03  WS-Tot-Gross          pic 9(9)v99   comp-3.
001400     03  WS-Tot-Deductions     pic 9(9)v99   comp-3.
001410     03  WS-Tot-Net            pic 9(9)v99   comp-3.
001420     03  filler                pic x(05).
001430*
001440 01  WS-Calc-Figures.
001450     03  WS-Calc-Gross         pic 9(7)v99   comp-3.
001460     03  WS-Calc-SSS           pic 9(5)v99   comp-3.
001470     03  WS-Calc-Philhealth    pic 9(5)v99   comp-3.
001480     03  WS-Calc-Pagibig       pic 9(3)v99   comp-3.
001490     03  WS-Calc-Tax           pic 9(7)v99   comp-3.
001500     03  WS-Calc-Deductions    pic 9(7)v99   comp-3.
001510     03  WS-Calc-Net           pic 9(7)v99   comp-3.
001520     03  WS-OT-Pay             pic 9(5)v99   comp-3.
001530     03  WS-Print-OT-Hours     pic 9(4)v99   comp-3.
001540     03  filler                pic x(05).
001550*
001560 report section.
001570*****************
001580*
001590 RD  PY-Weekly-Payroll-Report
001600     control      Final
001610     Page Limit   WS-Page-Lines
001620     Heading      1
001630     First Detail 4
001640     Last  Detail WS-Page-Lines.
001650*
001660 01  PY-Wky-Head   Type Page Heading.
001670     03  line  1.
001680         05  col   1     pic x(34)
001690                   value "===== WEEKLY PAYROLL REPORT =====".
001700         05  col  60     pic x(15)   source WS-Prog-Name.
001710         05  col 76     pic x(8)    source WSD-Time.
001720         05  filler     col  85    pic x(04)   value spaces.
001730     03  line  3         value spaces.
001740*
001750 01  PY-Wky-Detail  type is detail.
001760     03  line + 2.
001770         05  col   1     pic x(20)   source Emp-Name.
001780         05  col  24     value "(ID:".
001790         05  col  29     pic zzzz9   source Emp-Id.
001800         05  col  34     value ")".
001810     03  line + 1.
001820         05  col   3     value "Position:".
001830         05  col  13     pic x(15)   source Emp-Position.
001840     03  line + 1.
001850         05  col   3     value "Hourly Rate:".
001860         05  col  16     pic z(4)9.99 source Emp-Hourly-Rate.
001870     03  line + 1.
001880         05  col   3     value "Regular Hours:".
001890         05  col  18     pic z9.99    source Emp-Hours-Worked.
001900         05  col  23     value "/day".
001910     03  line + 1.
001920         05  col   3     value "Overtime Hours:".
001930         05  col  19     pic z(4)9.99 source WS-Print-OT-Hours.
001940         05  col  27     value "/week".
001950     03  line + 1.
001960         05  col   3     value "Working Days:".
001970         05  col  17     pic 9        source Emp-Working-Days.
001980         05  col  19     value "days".
001990     03  line + 1.
002000         05  col   3     value "Weekly Gross Pay:".
002010         05  col  20     pic z(5)9.99 source WS-Calc-Gross.
002020     03  line + 1.
002030         05  col   3     value "Weekly Deductions:".
002040     03  line + 1.
002050         05  col   5     value "SSS:".
002060         05  col  10     pic z(3)9.99 source WS-Calc-SSS.
002070     03  line + 1.
002080         05  col   5     value "PhilHealth:".
002090         05  col  17     pic z(3)9.99 source WS-Calc-Philhealth.
002100     03  line + 1.
002110         05  col   5     value "Pag-IBIG:".
002120         05  col  15     pic z9.99    source WS-Calc-Pagibig.
002130     03  line + 1.
002140         05  col   5     value "Tax:".
002150         05  col  10     pic z(5)9.99 source WS-Calc-Tax.
002160     03  line + 1.
002170         05  col   3     value "WEEKLY NET PAY:".
002180         05  col  18     pic z(5)9.99 source WS-Calc-Net.
002190     03  line + 2        value spaces.
002200     03  line + 1.
002210         05  filler     col  78    pic x(03)   value spaces.
002220*
002230 01  type control Footing Final.
002240     03  line + 1
002250                          value "======================".
002260     03  line + 1.
002270         05  col   1     value "TOTAL WEEKLY GROSS PAYROLL:".
002280         05  col  29     pic z(7)9.99 source WS-Tot-Gross.
002290     03  line + 1.
002300         05  col   1     value "TOTAL WEEKLY DEDUCTIONS:".
002310         05  col  26     pic z(7)9.99 source WS-Tot-Deductions.
002320     03  line + 1.
002330         05  col   1     value "TOTAL WEEKLY NET PAYROLL:".
002340         05  col  26     pic z(7)9.99 source WS-Tot-Net.
002350     03  line + 1.
002360         05  filler     col  78    pic x(03)   value spaces.
002370*
002380 procedure division.
002390*===================
002400*
002410 aa000-Main                  section.
002420*
002430     move     current-date to WSE-Date-Block.
002440     move     WSE-HH  to  WSD-HH.
002450     move     WSE-MM  to  WSD-MM.
002460     move     WSE-SS  to  WSD-SS.
002470     open     input  PY-Employee-File.
002480     open     output Print-File.
002490     perform  aa050-Report-Payroll.
002500     close    PY-Employee-File.
002510     close    Print-File.
002520     goback.
002530*
002540 aa000-Exit.  exit section.
002550*
002560 aa050-Report-Payroll        section.
002570*
002580     move     zero to WS-Rec-Cnt WS-Tot-Gross
002590                       WS-Tot-Deductions WS-Tot-Net.
002600     set      PY-Not-Eof to true.
002610     initiate PY-Weekly-Payroll-Report.
002620     perform  cc000-Read-Employee.
002630     perform  cc005-Process-Employee thru cc005-Exit
002640              until PY-Eof.
002650     terminate PY-Weekly-Payroll-Report.
002660*
002670 aa050-Exit.  exit section.
002680*
002690 cc000-Read-Employee         section.
002700*
002710     read     PY-Employee-File next record
002720              at end set PY-Eof to true.
002730*
002740 cc000-Exit.  exit section.
002750*
002760 cc005-Process-Employee      section.
002770*
002780     call     "pycalc" using PY-Employee-Record
002790                              PY-Deduction-Record
002800                              PY-Calc-Status.
002810     if       Calc-Valid
002820              perform  cc010-Calc-Weekly-Figures
002830              add      1 to WS-Rec-Cnt
002840              generate PY-Wky-Detail
002850              add      WS-Calc-Gross      to WS-Tot-Gross
002860              add      WS-Calc-Deductions to WS-Tot-Deductions
002870              add      WS-Calc-Net        to WS-Tot-Net
002880     end-if.
002890     perform  cc000-Read-Employee.
002900*
002910 cc005-Exit.  exit section.
002920*
002930 cc010-Calc-Weekly-Figures    section.
002940*
002950*  Daily-Gross   = (Hours-Worked * Rate) + (OT-Hours * Rate
002960*                  * OT-Factor)
002970*  Weekly-Gross  = Daily-Gross * Working-Days
002980*  Weekly-Deductions = (SSS+Philhealth+Pagibig+Tax) / 4, each
002990*                      component divided separately so the
003000*                      printed lines foot to the total
003010*  Weekly-Net    = Weekly-Gross - Weekly-Deductions
003020*  Printed Overtime Hours is scaled to the week (OT-Hours *
003030*  Working-Days) - the per-day figure on its own means nothing
003040*  on a weekly report.
003050*
003060     multiply Emp-Hours-Worked by Emp-Hourly-Rate
003070              giving WS-Calc-Gross rounded.
003080     multiply Emp-OT-Hours by Emp-Hourly-Rate
003090              giving WS-OT-Pay rounded.
003100     multiply WS-OT-Pay by WS-OT-Factor
003110              giving WS-OT-Pay rounded.
003120     add      WS-OT-Pay to WS-Calc-Gross rounded.
003130     multiply WS-Calc-Gross by Emp-Working-Days
003140              giving WS-Calc-Gross rounded.
003150*
003160     multiply Emp-OT-Hours by Emp-Working-Days
003170              giving WS-Print-OT-Hours rounded.
003180*
003190     compute  WS-Calc-SSS rounded =
003200              Ded-SSS / WS-Weeks-Per-Month.
003210     compute  WS-Calc-Philhealth rounded =
003220              Ded-Philhealth / WS-Weeks-Per-Month.
003230     compute  WS-Calc-Pagibig rounded =
003240              Ded-Pagibig / WS-Weeks-Per-Month.
003250     compute  WS-Calc-Tax rounded =
003260              Ded-Tax / WS-Weeks-Per-Month.
003270*
003280     add      WS-Calc-SSS WS-Calc-Philhealth WS-Calc-Pagibig
003290              WS-Calc-Tax giving WS-Calc-Deductions.
003300     subtract WS-Calc-Deductions from WS-Calc-Gross
003310              giving WS-Calc-Net.
003320*
003330 cc010-Exit.  exit section.
003340
