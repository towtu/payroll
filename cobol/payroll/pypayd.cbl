000010*****************************************************************
000020*                  Daily Payroll Report                         *
000030*         Uses RW (Report Writer for prints)                    *
000040*****************************************************************
000050*
000060 identification          division.
000070*===============================
000080*
000090      program-id.         pypayd.
000100      author.             E M Ramos.
000110      installation.       Applewood Computers (Philippines),
000120                          Manila plant payroll clerk's office.
000130      date-written.       14/03/1986.
000140      date-compiled.
000150      security.           Copyright (C) 1986-2026, Applewood
000160                          Computers (Philippines) Payroll Unit.
000170                          Distributed under the GNU General
000180                          Public License, see file COPYING.
000190*
000200*    Remarks.            Daily Payroll Report.
000210*                        Reads the hourly roster once, calls
000220*                        pycalc per employee and prints one
000230*                        narrative block per employee showing
000240*                        that day's gross, deductions and net.
000250*
000260*    Version.            See Prog-Name in ws.
000270*
000280*    Called modules.     pycalc.
000290*
000300*    Files used.
000310*                        PY-Employee-File.  Roster, input.
000320*                        Print-File.        Daily report, output.
000330*
000340* Changes:
000350* 14/03/86 emr -       Created, prints daily gross/net only,
000360*                      no deduction breakdown on this report.
000370* 19/01/91 emr -       Position column added to detail block.
000380* 23/11/98 rgt - Y2K.  Run-date heading checked, uses WSE- block
000390*                      from CURRENT-DATE, no 2 digit years, ok.
000400* 17/05/07 dpn -       Deduction breakdown (SSS/Philhealth/
000410*                      Pagibig/Tax) added below gross pay line.
000420* 06/10/25 vbc -       Ported into ACAS payroll suite, renamed
000430*                      from MM-DYPRT, rebuilt on Report Writer
000440*                      in house style (was a plain WRITE loop).
000450* 03/12/25 jrc -       Split off from the combined daily/weekly/
000460*                      monthly print program - one program per
000470*                      granularity, matches pyrgstr/vacprint
000480*                      one-report-per-program house style.
000490* 09/08/26 jrc - Req#  SSS/Philhealth/Pagibig/Tax breakdown lines
000500*          2231        were posting the full monthly figures, not
000510*                      the daily-prorated ones - each component is
000520*                      now divided by WS-Day-Divisor same as the
000530*                      aggregate, so the four lines foot to the
000540*                      net pay deduction and the page total.
000550* 09/08/26 jrc - Req#  Col 7 of the WS-Prog-Name 77-level was a
000560*          2232        stray digit, not blank - keypunch slip when
000570*                      the line was first typed in. Banner heading
000580*                      also undercounted to 3 "=" each side, house
000590*                      print spec calls for 5 - both corrected.
000600* 09/08/26 jrc - Req#  WS-OT-Factor and WS-Weeks-Per-Month are
000610*          2233        used in cc010 but the copybook that
000620*                      declares them was never copied in here -
000630*                      this program would not even compile. Added
000640*                      copy "wspybrkt.cob". WS-Day-Divisor was
000650*                      also wrongly comp-3 for a plain day count,
000660*                      changed to comp.
000670*
000680*************************************************************
000690*
000700* Copyright Notice.
000710* ****************
000720*
000730* These files and programs are part of the Applewood
000740* Computers Accounting System and is copyright (c) Vincent
000750* B Coen. 1976-2026 and later.
000760*
000770* This program is now free software; you can redistribute
000780* it and/or modify it under the terms of the GNU General
000790* Public License as published by the Free Software
000800* Foundation; version 3 and later as revised for personal
000810* usage only and that includes for use within a business
000820* but without repackaging or for Resale in any way.
000830*
000840* ACAS is distributed in the hope that it will be useful,
000850* but WITHOUT ANY WARRANTY; without even the implied
000860* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000870* PURPOSE.  See the GNU General Public License for details.
000880*
000890*************************************************************
000900*
000910 environment             division.
000920*===============================
000930*
000940 copy  "envdiv.cob".
000950 input-output            section.
000960 file-control.
000970     copy "selpyemp.cob".
000980     copy "selprint.cob".
000990*
001000 data                    division.
001010*===============================
001020 file section.
001030*
001040     copy "fdpyemp.cob".
001050*
001060 fd  Print-File
001070     reports are PY-Daily-Payroll-Report.
001080*
001090 working-storage         section.
001100*------------------------------
001110 77  WS-Prog-Name           pic x(15) value "PYPAYD (1.0.02)".
001120 01  WS-File-Status-Area.
001130     03  PY-Emp-Status         pic xx        value "00".
001140     03  PY-Prt-Status         pic xx        value "00".
001150     03  filler                pic x(06).
001160 77  Print-File-Name          pic x(10) value "PY-DLY-RPT".
001170 77  WS-Page-Lines            pic 99        comp value 55.
001180*
001190 copy "wspybrkt.cob".
001200*
001210 copy "wspyded.cob".
001220 copy "wstime.cob".
001230*
001240 01  WS-Switches.
001250     03  WS-Eof-Switch         pic x         value "N".
001260         88  PY-Eof                    value "Y".
001270         88  PY-Not-Eof                value "N".
001280     03  filler                pic x(09).
001290*
001300 01  WS-Totals.
001310     03  WS-Rec-Cnt            pic 9(5)      comp.
001320     03  WS-Tot-Gross          pic 9(9)v99   comp-3.
001330     03  WS-Tot-Deductions     pic 9(9)v99   comp-3.
001340     03  WS-Tot-Net            pic 9(9)v99   comp-3.
001350     03  filler                pic x(05).
001360*
001370 01  WS-Calc-Figures.
001380     03  WS-Calc-Gross         pic 9(7)v99   comp-3.
001390     03  WS-Calc-SSS           pic 9(5)v99   comp-3.
001400     03  WS-Calc-Philhealth    pic 9(5)v99   comp-3.
001410     03  WS-Calc-Pagibig       pic 9(3)v99   comp-3.
001420     03  WS-Calc-Tax           pic 9(7)v99   comp-3.
001430     03  WS-Calc-Deductions    pic 9(7)v99   comp-3.
001440     03  WS-Calc-Net           pic 9(7)v99   comp-3.
001450     03  WS-OT-Pay             pic 9(5)v99   comp-3.
001460     03  WS-Day-Divisor        pic 9(3)      comp.
001470     03  filler                pic x(05).
001480*
001490 report section.
001500*****************
001510*
001520 RD  PY-Daily-Payroll-Report
001530     control      Final
001540     Page Limit   WS-Page-Lines
001550     Heading      1
001560     First Detail 4
001570     Last  Detail WS-Page-Lines.
001580*
001590 01  PY-Dly-Head   Type Page Heading.
001600     03  line  1.
001610         05  col   1     pic x(34)
001620                   value "===== DAILY PAYROLL REPORT =====".
001630         05  col  60     pic x(15)   source WS-Prog-Name.
001640         05  col 76     pic x(8)    source WSD-Time.
001650         05  filler     col  85    pic x(04)   value spaces.
001660     03  line  3         value spaces.
001670*
001680 01  PY-Dly-Detail  type is detail.
001690     03  line + 2.
001700         05  col   1     pic x(20)   source Emp-Name.
001710         05  col  24     value "(ID:".
001720         05  col  29     pic zzzz9   source Emp-Id.
001730         05  col  34     value ")".
001740     03  line + 1.
001750         05  col   3     value "Position:".
001760         05  col  13     pic x(15)   source Emp-Position.
001770     03  line + 1.
001780         05  col   3     value "Hourly Rate:".
001790         05  col  16     pic z(4)9.99 source Emp-Hourly-Rate.
001800     03  line + 1.
001810         05  col   3     value "Regular Hours:".
001820         05  col  18     pic z9.99    source Emp-Hours-Worked.
001830     03  line + 1.
001840         05  col   3     value "Overtime Hours:".
001850         05  col  19     pic zz9.99   source Emp-OT-Hours.
001860     03  line + 1.
001870         05  col   3     value "Daily Gross Pay:".
001880         05  col  20     pic z(5)9.99 source WS-Calc-Gross.
001890     03  line + 1.
001900         05  col   3     value "Daily Deductions:".
001910     03  line + 1.
001920         05  col   5     value "SSS:".
001930         05  col  10     pic z(3)9.99 source WS-Calc-SSS.
001940     03  line + 1.
001950         05  col   5     value "PhilHealth:".
001960         05  col  17     pic z(3)9.99 source WS-Calc-Philhealth.
001970     03  line + 1.
001980         05  col   5     value "Pag-IBIG:".
001990         05  col  15     pic z9.99    source WS-Calc-Pagibig.
002000     03  line + 1.
002010         05  col   5     value "Tax:".
002020         05  col  10     pic z(5)9.99 source WS-Calc-Tax.
002030     03  line + 1.
002040         05  col   3     value "DAILY NET PAY:".
002050         05  col  18     pic z(5)9.99 source WS-Calc-Net.
002060     03  line + 2        value spaces.
002070     03  line + 1.
002080         05  filler     col  78    pic x(03)   value spaces.
002090*
002100 01  type control Footing Final.
002110     03  line + 1
002120                          value "======================".
002130     03  line + 1.
002140         05  col   1     value "TOTAL DAILY GROSS PAYROLL:".
002150         05  col  29     pic z(7)9.99 source WS-Tot-Gross.
002160     03  line + 1.
002170         05  col   1     value "TOTAL DAILY DEDUCTIONS:".
002180         05  col  26     pic z(7)9.99 source WS-Tot-Deductions.
002190     03  line + 1.
002200         05  col   1     value "TOTAL DAILY NET PAYROLL:".
002210         05  col  26     pic z(7)9.99 source WS-Tot-Net.
002220     03  line + 1.
002230         05  filler     col  78    pic x(03)   value spaces.
002240*
002250 procedure division.
002260*===================
002270*
002280 aa000-Main                  section.
002290*
002300     move     current-date to WSE-Date-Block.
002310     move     WSE-HH  to  WSD-HH.
002320     move     WSE-MM  to  WSD-MM.
002330     move     WSE-SS  to  WSD-SS.
002340     open     input  PY-Employee-File.
002350     open     output Print-File.
002360     perform  aa050-Report-Payroll.
002370     close    PY-Employee-File.
002380     close    Print-File.
002390     goback.
002400*
002410 aa000-Exit.  exit section.
002420*
002430 aa050-Report-Payroll        section.
002440*
002450     move     zero to WS-Rec-Cnt WS-Tot-Gross
002460                       WS-Tot-Deductions WS-Tot-Net.
002470     set      PY-Not-Eof to true.
002480     initiate PY-Daily-Payroll-Report.
002490     perform  cc000-Read-Employee.
002500     perform  cc005-Process-Employee thru cc005-Exit
002510              until PY-Eof.
002520     terminate PY-Daily-Payroll-Report.
002530*
002540 aa050-Exit.  exit section.
002550*
002560 cc000-Read-Employee         section.
002570*
002580     read     PY-Employee-File next record
002590              at end set PY-Eof to true.
002600*
002610 cc000-Exit.  exit section.
002620*
002630 cc005-Process-Employee      section.
002640*
002650     call     "pycalc" using PY-Employee-Record
002660                              PY-Deduction-Record
002670                              PY-Calc-Status.
002680     if       Calc-Valid
002690              perform  cc010-Calc-Daily-Figures
002700              add      1 to WS-Rec-Cnt
002710              generate PY-Dly-Detail
002720              add      WS-Calc-Gross      to WS-Tot-Gross
002730              add      WS-Calc-Deductions to WS-Tot-Deductions
002740              add      WS-Calc-Net        to WS-Tot-Net
002750     end-if.
002760     perform  cc000-Read-Employee.
002770*
002780 cc005-Exit.  exit section.
002790*
002800 cc010-Calc-Daily-Figures    section.
002810*
002820*  Daily-Gross   = (Hours-Worked * Rate) + (OT-Hours * Rate
002830*                  * OT-Factor)
002840*  Daily-Deductions = (SSS+Philhealth+Pagibig+Tax) /
002850*                     (Working-Days * 4), each component divided
002860*                     separately so the printed lines foot to the
002870*                     total
002880*  Daily-Net = Daily-Gross - Daily-Deductions
002890*
002900     multiply Emp-Hours-Worked by Emp-Hourly-Rate
002910              giving WS-Calc-Gross rounded.
002920     multiply Emp-OT-Hours by Emp-Hourly-Rate
002930              giving WS-OT-Pay rounded.
002940     multiply WS-OT-Pay by WS-OT-Factor
002950              giving WS-OT-Pay rounded.
002960     add      WS-OT-Pay to WS-Calc-Gross rounded.
002970*
002980     multiply Emp-Working-Days by 4
002990              giving WS-Day-Divisor.
003000*
003010*  Each deduction line is prorated the same way as the
003020*  aggregate, so the printed breakdown sums to the net pay
003030*  deduction and to the total deductions at the page foot.
003040*
003050     compute  WS-Calc-SSS rounded =
003060              Ded-SSS / WS-Day-Divisor.
003070     compute  WS-Calc-Philhealth rounded =
003080              Ded-Philhealth / WS-Day-Divisor.
003090     compute  WS-Calc-Pagibig rounded =
003100              Ded-Pagibig / WS-Day-Divisor.
003110     compute  WS-Calc-Tax rounded =
003120              Ded-Tax / WS-Day-Divisor.
003130*
003140     add      WS-Calc-SSS WS-Calc-Philhealth WS-Calc-Pagibig
003150              WS-Calc-Tax giving WS-Calc-Deductions.
003160     subtract WS-Calc-Deductions from WS-Calc-Gross
003170              giving WS-Calc-Net.
003180*
003190 cc010-Exit.  exit section.
003200
