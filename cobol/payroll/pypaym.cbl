000010*****************************************************************
000020*                  Monthly Payroll Report                       *
000030*         Uses RW (Report Writer for prints)                    *
000040*****************************************************************
000050*
000060 identification          division.
000070*===============================
000080*
000090      program-id.         pypaym.
000100      author.             E M Ramos.
000110      installation.       Applewood Computers (Philippines),
000120                          Manila plant payroll clerk's office.
000130      date-written.       14/03/1986.
000140      date-compiled.
000150      security.           Copyright (C) 1986-2026, Applewood
000160                          Computers (Philippines) Payroll Unit.
000170                          Distributed under the GNU General
000180                          Public License, see file COPYING.
000190*
000200*    Remarks.            Monthly Payroll Report.
000210*                        Reads the hourly roster once, calls
000220*                        pycalc per employee and prints one
000230*                        narrative block per employee showing
000240*                        that month's gross, deductions and net.
000250*                        Monthly gross is the weekly figure
000260*                        times four, monthly deductions are
000270*                        posted in full, no proration.
000280*
000290*    Version.            See Prog-Name in ws.
000300*
000310*    Called modules.     pycalc.
000320*
000330*    Files used.
000340*                        PY-Employee-File.  Roster, input.
000350*                        Print-File.        Monthly report, out.
000360*
000370* Changes:
000380* 14/03/86 emr -       Created, prints monthly gross/net only,
000390*                      no deduction breakdown on this report.
000400* 19/01/91 emr -       Position column added to detail block.
000410* 23/11/98 rgt - Y2K.  Run-date heading checked, uses WSE- block
000420*                      from CURRENT-DATE, no 2 digit years, ok.
000430* 17/05/07 dpn -       Deduction breakdown (SSS/Philhealth/
000440*                      Pagibig/Tax) added below gross pay line.
000450* 06/10/25 vbc -       Ported into ACAS payroll suite, renamed
000460*                      from MM-MOPRT, rebuilt on Report Writer
000470*                      in house style (was a plain WRITE loop).
000480* 03/12/25 jrc -       Split off from the combined daily/weekly/
000490*                      monthly print program - one program per
000500*                      granularity, matches pyrgstr/vacprint
000510*                      one-report-per-program house style.
000520* 09/08/26 jrc - Req#  Detail block was printing the unscaled
000530*          2231        daily hours/OT, copied over from pypayd
000540*                      without adjusting for the monthly
000550*                      granularity - Regular Hours now tagged
000560*                      /day, Overtime Hours scaled to the month
000570*                      and tagged /month, Working Days line added
000580*                      (days/week, per the payroll office's own
000590*                      wording). Deduction lines were already the
000600*                      full monthly figures, unchanged.
000610* 09/08/26 jrc - Req#  Col 7 of the WS-Prog-Name 77-level was a
000620*          2232        stray digit, not blank - keypunch slip when
000630*                      the line was first typed in. Banner heading
000640*                      also undercounted to 3 "=" each side, house
000650*                      print spec calls for 5 - both corrected.
000660* 09/08/26 jrc - Req#  WS-OT-Factor and WS-Weeks-Per-Month are
000670*          2233        used in cc010 but the copybook that
000680*                      declares them was never copied in here -
000690*                      this program would not even compile. Added
000700*                      copy "wspybrkt.cob".
000710*
000720*************************************************************
000730*
000740* Copyright Notice.
000750* ****************
000760*
000770* These files and programs are part of the Applewood
000780* Computers Accounting System and is copyright (c) Vincent
000790* B Coen. 1976-2026 and later.
000800*
000810* This program is now free software; you can redistribute
000820* it and/or modify it under the terms of the GNU General
000830* Public License as published by the Free Software
000840* Foundation; version 3 and later as revised for personal
000850* usage only and that includes for use within a business
000860* but without repackaging or for Resale in any way.
000870*
000880* ACAS is distributed in the hope that it will be useful,
000890* but WITHOUT ANY WARRANTY; without even the implied
000900* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000910* PURPOSE.  See the GNU General Public License for details.
000920*
000930*************************************************************
000940*
000950 environment             division.
000960*===============================
000970*
000980 copy  "envdiv.cob".
000990 input-output            section.
001000 file-control.
001010     copy "selpyemp.cob".
001020     copy "selprint.cob".
001030*
001040 data                    division.
001050*===============================
001060 file section.
001070*
001080     copy "fdpyemp.cob".
001090*
001100 fd  Print-File
001110     reports are PY-Monthly-Payroll-Report.
001120*
001130 working-storage         section.
001140*------------------------------
001150 77  WS-Prog-Name           pic x(15) value "PYPAYM (1.0.01)".
001160 01  WS-File-Status-Area.
001170     03  PY-Emp-Status         pic xx        value "00".
001180     03  PY-Prt-Status         pic xx        value "00".
001190     03  filler                pic x(06).
001200 77  Print-File-Name          pic x(10) value "PY-MLY-RPT".
001210 77  WS-Page-Lines            pic 99        comp value 55.
001220*
001230 copy "wspybrkt.cob".
001240*
001250 copy "wspyded.cob".
001260 copy "wstime.cob".
001270*
001280 01  WS-Switches.
001290     03  WS-Eof-Switch         pic x         value "N".
001300         88  PY-Eof                    value "Y".
001310         88  PY-Not-Eof                value "N".
001320     03  filler                pic x(09).
001330*
001340 01  WS-Totals.
001350     03  WS-Rec-Cnt            pic 9(5)      comp.
001360     03  WS-Tot-Gross          pic 9(9)v99   comp-3.
001370     03  WS-Tot-Deductions     pic 9(9)v99   comp-3.
001380     03  WS-Tot-Net            pic 9(9)v99   comp-3.
001390     03  filler                pic x(05).
001400*
001410 01  WS-Calc-Figures.
001420     03  WS-Calc-Gross         pic 9(7)v99   comp-3.
001430     03  WS-Calc-SSS           pic 9(5)v99   comp-3.
001440     03  WS-Calc-Philhealth    pic 9(5)v99   comp-3.
001450     03  WS-Calc-Pagibig       pic 9(3)v99   comp-3.
001460     03  WS-Calc-Tax           pic 9(7)v99   comp-3.
001470     03  WS-Calc-Deductions    pic 9(7)v99   comp-3.
001480     03  WS-Calc-Net           pic 9(7)v99   comp-3.
001490     03  WS-OT-Pay             pic 9(5)v99   comp-3.
001500     03  WS-Print-OT-Hours     pic 9(5)v99   comp-3.
001510     03  filler                pic x(05).
001520*
001530 report section.
001540*****************
001550*
001560 RD  PY-Monthly-Payroll-Report
001570     control      Final
001580     Page Limit   WS-Page-Lines
001590     Heading      1
001600     First Detail 4
001610     Last  Detail WS-Page-Lines.
001620*
001630 01  PY-Mly-Head   Type Page Heading.
001640     03  line  1.
001650         05  col   1     pic x(34)
001660                   value "===== MONTHLY PAYROLL REPORT =====".
001670         05  col  60     pic x(15)   source WS-Prog-Name.
001680         05  col 76     pic x(8)    source WSD-Time.
001690         05  filler     col  85    pic x(04)   value spaces.
001700     03  line  3         value spaces.
001710*
001720 01  PY-Mly-Detail  type is detail.
001730     03  line + 2.
001740         05  col   1     pic x(20)   source Emp-Name.
001750         05  col  24     value "(ID:".
001760         05  col  29     pic zzzz9   source Emp-Id.
001770         05  col  34     value ")".
001780     03  line + 1.
001790         05  col   3     value "Position:".
001800         05  col  13     pic x(15)   source Emp-Position.
001810     03  line + 1.
001820         05  col   3     value "Hourly Rate:".
001830         05  col  16     pic z(4)9.99 source Emp-Hourly-Rate.
001840     03  line + 1.
001850         05  col   3     value "Regular Hours:".
001860         05  col  18     pic z9.99    source Emp-Hours-Worked.
001870         05  col  23     value "/day".
001880     03  line + 1.
001890         05  col   3     value "Overtime Hours:".
001900         05  col  19     pic z(5)9.99 source WS-Print-OT-Hours.
001910         05  col  28     value "/month".
001920     03  line + 1.
001930         05  col   3     value "Working Days:".
001940         05  col  17     pic 9        source Emp-Working-Days.
001950         05  col  19     value "days/week".
001960     03  line + 1.
001970         05  col   3     value "Monthly Gross Pay:".
001980         05  col  20     pic z(5)9.99 source WS-Calc-Gross.
001990     03  line + 1.
002000         05  col   3     value "Monthly Deductions:".
002010     03  line + 1.
002020         05  col   5     value "SSS:".
002030         05  col  10     pic z(3)9.99 source WS-Calc-SSS.
002040     03  line + 1.
002050         05  col   5     value "PhilHealth:".
002060         05  col  17     pic z(3)9.99 source WS-Calc-Philhealth.
002070     03  line + 1.
002080         05  col   5     value "Pag-IBIG:".
002090         05  col  15     pic z9.99    source WS-Calc-Pagibig.
002100     03  line + 1.
002110         05  col   5     value "Tax:".
002120         05  col  10     pic z(5)9.99 source WS-Calc-Tax.
002130     03  line + 1.
002140         05  col   3     value "MONTHLY NET PAY:".
002150         05  col  18     pic z(5)9.99 source WS-Calc-Net.
002160     03  line + 2        value spaces.
002170     03  line + 1.
002180         05  filler     col  78    pic x(03)   value spaces.
002190*
002200 01  type control Footing Final.
002210     03  line + 1
002220                          value "======================".
002230     03  line + 1.
002240         05  col   1     value "TOTAL MONTHLY GROSS PAYROLL:".
002250         05  col  29     pic z(7)9.99 source WS-Tot-Gross.
002260     03  line + 1.
002270         05  col   1     value "TOTAL MONTHLY DEDUCTIONS:".
002280         05  col  26     pic z(7)9.99 source WS-Tot-Deductions.
002290     03  line + 1.
002300         05  col   1     value "TOTAL MONTHLY NET PAYROLL:".
002310         05  col  26     pic z(7)9.99 source WS-Tot-Net.
002320     03  line + 1.
002330         05  filler     col  78    pic x(03)   value spaces.
002340*
002350 procedure division.
002360*===================
002370*
002380 aa000-Main                  section.
002390*
002400     move     current-date to WSE-Date-Block.
002410     move     WSE-HH  to  WSD-HH.
002420     move     WSE-MM  to  WSD-MM.
002430     move     WSE-SS  to  WSD-SS.
002440     open     input  PY-Employee-File.
002450     open     output Print-File.
002460     perform  aa050-Report-Payroll.
002470     close    PY-Employee-File.
002480     close    Print-File.
002490     goback.
002500*
002510 aa000-Exit.  exit section.
002520*
002530 aa050-Report-Payroll        section.
002540*
002550     move     zero to WS-Rec-Cnt WS-Tot-Gross
002560                       WS-Tot-Deductions WS-Tot-Net.
002570     set      PY-Not-Eof to true.
002580     initiate PY-Monthly-Payroll-Report.
002590     perform  cc000-Read-Employee.
002600     perform  cc005-Process-Employee thru cc005-Exit
002610              until PY-Eof.
002620     terminate PY-Monthly-Payroll-Report.
002630*
002640 aa050-Exit.  exit section.
002650*
002660 cc000-Read-Employee         section.
002670*
002680     read     PY-Employee-File next record
002690              at end set PY-Eof to true.
002700*
002710 cc000-Exit.  exit section.
002720*
002730 cc005-Process-Employee      section.
002740*
002750     call     "pycalc" using PY-Employee-Record
002760                              PY-Deduction-Record
002770                              PY-Calc-Status.
002780     if       Calc-Valid
002790              perform  cc010-Calc-Monthly-Figures
002800              add      1 to WS-Rec-Cnt
002810              generate PY-Mly-Detail
002820              add      WS-Calc-Gross      to WS-Tot-Gross
002830              add      WS-Calc-Deductions to WS-Tot-Deductions
002840              add      WS-Calc-Net        to WS-Tot-Net
002850     end-if.
002860     perform  cc000-Read-Employee.
002870*
002880 cc005-Exit.  exit section.
002890*
002900 cc010-Calc-Monthly-Figures    section.
002910*
002920*  Daily-Gross   = (Hours-Worked * Rate) + (OT-Hours * Rate
002930*                  * OT-Factor)
002940*  Weekly-Gross  = Daily-Gross * Working-Days
002950*  Monthly-Gross = Weekly-Gross * 4
002960*  Monthly-Deductions = SSS+Philhealth+Pagibig+Tax (in full,
002970*                       no proration over weeks or days)
002980*  Monthly-Net   = Monthly-Gross - Monthly-Deductions
002990*  Printed Overtime Hours is scaled to the month (OT-Hours *
003000*  Working-Days * 4) - the per-day figure on its own means
003010*  nothing on a monthly report.
003020*
003030     multiply Emp-Hours-Worked by Emp-Hourly-Rate
003040              giving WS-Calc-Gross rounded.
003050     multiply Emp-OT-Hours by Emp-Hourly-Rate
003060              giving WS-OT-Pay rounded.
003070     multiply WS-OT-Pay by WS-OT-Factor
003080              giving WS-OT-Pay rounded.
003090     add      WS-OT-Pay to WS-Calc-Gross rounded.
003100     multiply WS-Calc-Gross by Emp-Working-Days
003110              giving WS-Calc-Gross rounded.
003120     multiply WS-Calc-Gross by WS-Weeks-Per-Month
003130              giving WS-Calc-Gross rounded.
003140*
003150     multiply Emp-OT-Hours by Emp-Working-Days
003160              giving WS-Print-OT-Hours rounded.
003170     multiply WS-Print-OT-Hours by WS-Weeks-Per-Month
003180              giving WS-Print-OT-Hours rounded.
003190*
003200     move     Ded-SSS        to WS-Calc-SSS.
003210     move     Ded-Philhealth to WS-Calc-Philhealth.
003220     move     Ded-Pagibig    to WS-Calc-Pagibig.
003230     move     Ded-Tax        to WS-Calc-Tax.
003240*
003250     compute  WS-Calc-Deductions rounded =
003260              Ded-SSS + Ded-Philhealth + Ded-Pagibig + Ded-Tax.
003270     subtract WS-Calc-Deductions from WS-Calc-Gross
003280              giving WS-Calc-Net.
003290*
003300 cc010-Exit.  exit section.
003310
