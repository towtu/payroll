000010*****************************************************************
000020*                                                                *
000030*                  Payroll       Deduction Calculator           *
000040*           Computes Base Pay, SSS, PhilHealth, Pag-IBIG        *
000050*            and Withholding Tax for one hourly employee        *
000060*                                                                *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120      program-id.         pycalc.
000130      author.             E M Ramos.
000140      installation.       Applewood Computers (Philippines),
000150                          Manila plant payroll clerk's office.
000160      date-written.       14/03/1986.
000170      date-compiled.
000180      security.           Copyright (C) 1986-2026, Applewood
000190                          Computers (Philippines) Payroll Unit.
000200                          Distributed under the GNU General
000210                          Public License, see file COPYING.
000220*
000230*    Remarks.            Deduction / Net Pay Calculation Engine.
000240*                        Called once per employee by each of
000250*                        the daily, weekly and monthly report
000260*                        programs (pypayd, pypayw, pypaym).
000270*                        Holds no state between calls, every
000280*                        call is a fresh recompute.
000290*
000300*    Version.            See Prog-Name in ws.
000310*
000320*    Called modules.     None.
000330*
000340*    Error messages used.
000350*                        None - rejects returned to caller via
000360*                        PY-Calc-Status, not displayed here.
000370*
000380* Changes:
000390* 14/03/86 emr -       Created. SSS/Philhealth flat 2%, no
000400*                      Pag-IBIG yet, no withholding tax.
000410* 19/01/91 emr -       SSS table revised to 3 income bands.
000420* 23/11/98 rgt - Y2K.  Checked, no 2 digit year fields used
000430*                      here, nothing to change.
000440* 14/02/99 rgt -       Pag-IBIG deduction added per mandate,
000450*                      2% of base capped at P100.
000460* 30/08/02 dpn -       SSS table band limits revised, 4 bands.
000470* 17/05/07 dpn -       Withholding tax bracket lookup added,
000480*                      was a flat 10% before this program.
000490* 21/03/19 mcd -       Tax brackets revised for TRAIN law.
000500* 06/10/25 vbc -       Ported into ACAS payroll suite, renamed
000510*                      from MM-CALC1, fixed format conversion.
000520* 25/11/25 jrc -       Added bb005 range validation of hours,
000530*                      OT and days, caller now checks
000540*                      Calc-Valid before posting figures.
000550* 02/12/25 jrc -       OT factor and Pag-IBIG cap moved out to
000560*                      wspybrkt.cob as named constants.
000570* 04/12/25 jrc -       Base salary is now the nominal monthly
000580*                      schedule figure (rate x 12 x days x 4),
000590*                      not tied to actual hours worked - payroll
000600*                      office confirmed this is by design, it
000610*                      sets the bracket for SSS/Philhealth/
000620*                      Pagibig independent of the pay run.
000630* 04/12/25 jrc -       Bracket searches rewritten as PERFORM
000640*                      thru paragraph ranges, house style does
000650*                      not use inline PERFORM/END-PERFORM loops.
000660*
000670*************************************************************
000680*
000690* Copyright Notice.
000700* ****************
000710*
000720* These files and programs are part of the Applewood
000730* Computers Accounting System and is copyright (c) Vincent
000740* B Coen. 1976-2026 and later.
000750*
000760* This program is now free software; you can redistribute
000770* it and/or modify it under the terms of the GNU General
000780* Public License as published by the Free Software
000790* Foundation; version 3 and later as revised for personal
000800* usage only and that includes for use within a business
000810* but without repackaging or for Resale in any way.
000820*
000830* ACAS is distributed in the hope that it will be useful,
000840* but WITHOUT ANY WARRANTY; without even the implied
000850* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
000860* PURPOSE.  See the GNU General Public License for details.
000870*
000880*************************************************************
000890*
000900 environment             division.
000910*===============================
000920*
000930 copy  "envdiv.cob".
000940 input-output            section.
000950 file-control.
000960*
000970 data                    division.
000980*===============================
000990 file section.
001000*
001010 working-storage         section.
001020*------------------------------
001030 77  Prog-Name           pic x(15) value "PYCALC (1.0.08)".
001040*
001050 copy "wspybrkt.cob".
001060*
001070 01  WS-Work-Fields.
001080     03  WS-Sub                pic 99        comp.
001090     03  WS-Tbl-Max            pic 99        comp value 4.
001100     03  WS-Tax-Tbl-Max        pic 99        comp value 6.
001110     03  WS-Daily-Gross-Pay    pic 9(5)v99   comp-3.
001120     03  WS-Monthly-Gross-Pay  pic 9(7)v99   comp-3.
001130     03  WS-Taxable-Income     pic 9(7)v99   comp-3.
001140     03  filler                pic x(05).
001150*
001160 linkage                 section.
001170*----------------------------------
001180*
001190*********
001200* pycalc *
001210*********
001220*
001230 copy "wspyemp.cob".
001240 copy "wspyded.cob".
001250*
001260 procedure division using PY-Employee-Record
001270                          PY-Deduction-Record
001280                          PY-Calc-Status.
001290*=============================================
001300*
001310 aa000-Main                  section.
001320*
001330     move     spaces to Calc-Error-Msg.
001340     set      Calc-Valid to true.
001350     perform  bb005-Validate-Employee.
001360     if       Calc-Invalid
001370              go to Main-Exit.
001380*
001390     perform  bb010-Calc-Base-And-Deductions.
001400     perform  bb020-Calc-Tax.
001410*
001420 Main-Exit.
001430     exit     section.
001440*
001450 bb000-Calculate-Employee    section.
001460*
001470*  Entered only to satisfy the house convention of one
001480*  numbered section per unit of work - validation and
001490*  calculation paragraphs below are PERFORMed directly
001500*  from aa000-Main so a reject never reaches bb010/bb020
001510*  with stale figures left in the deduction record.
001520*
001530 bb000-Exit.  exit section.
001540*
001550 bb005-Validate-Employee     section.
001560*
001570*  Range checks mirroring the desk application's field
001580*  edits - a roster line failing here leaves the deduction
001590*  record exactly as the caller initialised it, no partial
001600*  figures are posted for a rejected employee.
001610*
001620     if       Emp-Hours-Worked < zero or
001630              Emp-Hours-Worked > 12
001640              set  Calc-Invalid to true
001650              move "Regular hours must be between 0 and 12"
001660                                     to Calc-Error-Msg
001670              go to bb005-Exit.
001680     if       Emp-OT-Hours < zero
001690              set  Calc-Invalid to true
001700              move "Overtime hours cannot be negative"
001710                                     to Calc-Error-Msg
001720              go to bb005-Exit.
001730     if       Emp-Working-Days < 1 or
001740              Emp-Working-Days > 7
001750              set  Calc-Invalid to true
001760              move "Working days must be between 1 and 7"
001770                                     to Calc-Error-Msg
001780     end-if.
001790*
001800 bb005-Exit.  exit section.
001810*
001820 bb010-Calc-Base-And-Deductions section.
001830*
001840*  Base-Salary is the nominal monthly schedule figure, it
001850*  sets the statutory bracket regardless of the hours
001860*  actually posted for the pay run -
001870*     Base-Salary = Hourly-Rate * 12 * Working-Days * 4
001880*
001890     multiply Emp-Hourly-Rate by 12
001900              giving Ded-Base-Salary rounded.
001910     multiply Ded-Base-Salary by Emp-Working-Days
001920              giving Ded-Base-Salary rounded.
001930     multiply Ded-Base-Salary by 4
001940              giving Ded-Base-Salary rounded.
001950*
001960*  SSS - walk the bracket table for the row whose cutoff
001970*  covers the base salary and post its flat amount.  Last
001980*  row (99999.99) always satisfies the test below.
001990*
002000     perform  bb012-Sss-Bracket-Step thru bb012-Sss-Bracket-Exit
002010              varying WS-Sub from 1 by 1
002020              until    WS-Sub > WS-Tbl-Max
002030              or       Ded-Base-Salary <= WS-SSS-Cutoff (WS-Sub).
002040     if       WS-Sub > WS-Tbl-Max
002050              move     WS-Tbl-Max to WS-Sub.
002060     move     WS-SSS-Flat-Amt (WS-Sub) to Ded-SSS.
002070*
002080*  PhilHealth - flat percentage of base salary, no cap.
002090*
002100     multiply Ded-Base-Salary by WS-Philhealth-Rate
002110              giving Ded-Philhealth rounded.
002120*
002130*  Pag-IBIG - percentage of base salary, capped at the
002140*  statutory ceiling held in WS-Pagibig-Cap.
002150*
002160     multiply Ded-Base-Salary by WS-Pagibig-Rate
002170              giving Ded-Pagibig rounded.
002180     if       Ded-Pagibig > WS-Pagibig-Cap
002190              move     WS-Pagibig-Cap to Ded-Pagibig.
002200*
002210 bb010-Exit.  exit section.
002220*
002230 bb012-Sss-Bracket-Step.
002240*
002250*  Loop body for the SSS bracket search above - the index
002260*  advance is handled by the PERFORM VARYING itself, nothing
002270*  else to do per step.
002280*
002290     continue.
002300*
002310 bb012-Sss-Bracket-Exit.  exit.
002320*
002330 bb020-Calc-Tax               section.
002340*
002350*  Withholding tax is driven off actual hours worked, not
002360*  the nominal Base-Salary used for SSS/Philhealth/Pagibig -
002370*     Daily-Gross   = (Hours-Worked * Rate)
002380*                      + (OT-Hours * Rate * OT-Factor)
002390*     Monthly-Gross = Daily-Gross * Working-Days * 4
002400*     Taxable-Income = Monthly-Gross - (SSS+Philhealth+Pagibig)
002410*
002420     multiply Emp-Hours-Worked by Emp-Hourly-Rate
002430              giving WS-Daily-Gross-Pay rounded.
002440     multiply Emp-OT-Hours by Emp-Hourly-Rate
002450              giving WS-Monthly-Gross-Pay rounded.
002460     multiply WS-Monthly-Gross-Pay by WS-OT-Factor
002470              giving WS-Monthly-Gross-Pay rounded.
002480     add      WS-Monthly-Gross-Pay to WS-Daily-Gross-Pay rounded.
002490*
002500     multiply WS-Daily-Gross-Pay by Emp-Working-Days
002510              giving WS-Monthly-Gross-Pay rounded.
002520     multiply WS-Monthly-Gross-Pay by 4
002530              giving WS-Monthly-Gross-Pay rounded.
002540*
002550     compute  WS-Taxable-Income rounded =
002560              WS-Monthly-Gross-Pay - Ded-SSS - Ded-Philhealth
002570                                    - Ded-Pagibig.
002580*
002590*  Walk the progressive tax bracket table the same way as
002600*  the SSS search above.
002610*
002620     perform  bb022-Tax-Bracket-Step thru bb022-Tax-Bracket-Exit
002630              varying WS-Sub from 1 by 1
002640              until    WS-Sub > WS-Tax-Tbl-Max
002650              or       WS-Taxable-Income not > WS-Tax-Cutoff
002660                                              (WS-Sub).
002670     if       WS-Sub > WS-Tax-Tbl-Max
002680              move     WS-Tax-Tbl-Max to WS-Sub.
002690*
002700     subtract WS-Tax-Floor (WS-Sub) from WS-Taxable-Income
002710              giving WS-Taxable-Income.
002720     multiply WS-Taxable-Income by WS-Tax-Rate (WS-Sub)
002730              giving Ded-Tax rounded.
002740     add      WS-Tax-Base-Amt (WS-Sub) to Ded-Tax rounded.
002750*
002760 bb020-Exit.  exit section.
002770*
002780 bb022-Tax-Bracket-Step.
002790*
002800*  Loop body for the tax bracket search above - again the
002810*  PERFORM VARYING clause does the index advance.
002820*
002830     continue.
002840*
002850 bb022-Tax-Bracket-Exit.  exit.
002860
