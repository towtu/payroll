000010*****************************************************************
000020*                                                                *
000030*            Environment Division Common Entries                *
000040*             Payroll - Philippine Hourly Roster                *
000050*                                                                *
000060*****************************************************************
000070*
000080* 14/03/86 emr - Created for Manila plant hourly roster run.
000090* 23/11/98 rgt - Y2K review, no date arithmetic done here, ok.
000100* 06/10/25 vbc - Ported into ACAS payroll suite, renamed envdiv
000110*                (was SYSENV) for house naming consistency.
000120* 02/12/25 jrc - Added UPSI-0 test/production switch, reserved for
000130*                a later test-payroll override, not read yet.
000140*
000150    source-computer.   GENERIC-PC.
000160    object-computer.   GENERIC-PC.
000170    special-names.
000180        C01 is TOP-OF-FORM
000190        class PH-NUMERIC is "0" thru "9"
000200        UPSI-0 ON  STATUS IS PY-TEST-RUN
000210               OFF STATUS IS PY-PRODUCTION-RUN.
000220*
000230
