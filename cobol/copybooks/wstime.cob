000010*******************************************
000020*                                          *
000030*  Current Date/Time Block For Report     *
000040*   Page Headings (CURRENT-DATE layout)   *
000050*******************************************
000060*
000070* 06/10/25 vbc - Created for ACAS port of the PH hourly
000080*                payroll job; this run stands alone so the
000090*                general-ledger wstime.cob was not reused.
000100*
000110 01  WSE-Date-Block.
000120     03  WSE-Year             pic 9(4).
000130     03  WSE-Month            pic 99.
000140     03  WSE-Days             pic 99.
000150     03  WSE-HH               pic 99.
000160     03  WSE-MM               pic 99.
000170     03  WSE-SS               pic 99.
000180     03  filler               pic x(10).
000190*
000200 01  WSD-Time.
000210     03  WSD-HH               pic 99.
000220     03  WSD-C1               pic x  value ":".
000230     03  WSD-MM               pic 99.
000240     03  WSD-C2               pic x  value ":".
000250     03  WSD-SS               pic 99.
000260     03  filler               pic x(02).
000270*
000280 01  WS-Run-Date              pic x(10).
000290     03  WS-Run-Date-Parts redefines WS-Run-Date.
000300         05  WS-Run-Month     pic 99.
000310         05  filler           pic x.
000320         05  WS-Run-Days      pic 99.
000330         05  filler           pic x.
000340         05  WS-Run-Year      pic 9(4).
000350*
000360
