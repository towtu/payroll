000010*******************************************
000020*                                          *
000030*  Record Definition For Employee         *
000040*   Roster File  (Hourly, Philippines)    *
000050*     Uses Emp-Id as key, read seq only   *
000060*******************************************
000070*  File size 120 bytes.
000080*
000090* 14/03/86 emr - Created for Manila plant hourly roster run.
000100* 19/01/91 emr - Emp-Name widened, Position added.
000110* 23/11/98 rgt - Y2K review - no 2 digit year fields here, ok.
000120* 06/10/25 vbc - Ported into ACAS payroll suite as wspyemp,
000130*                renamed from MM-EMPREC, fixed format conv.
000140* 25/11/25 jrc - Added Emp-Record-Status byte, 88s for reject.
000150* 01/12/25 jrc - Emp-Name-Parts redefine added for sort key use.
000160*
000170 01  PY-Employee-Record.
000180     03  Emp-Id                pic 9(5)      comp.
000190     03  Emp-Record-Status     pic x.
000200         88  Emp-Status-Ok             value "A".
000210         88  Emp-Status-Rejected       value "R".
000220     03  Emp-Name              pic x(20).
000230     03  Emp-Name-Parts        redefines Emp-Name.
000240         05  Emp-Name-Last     pic x(10).
000250         05  Emp-Name-First    pic x(10).
000260     03  Emp-Position          pic x(15).
000270     03  Emp-Hourly-Rate       pic 9(5)v99   comp-3.
000280     03  Emp-Working-Days      pic 9         comp.
000290     03  Emp-Hours-Worked      pic 9(2)v99   comp-3.
000300     03  Emp-OT-Hours          pic 9(3)v99   comp-3.
000310     03  filler                pic x(60).
000320*
000330
