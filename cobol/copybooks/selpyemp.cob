000010*
000020     select   PY-Employee-File assign       PY-EMP-FILE
000030                                organization line sequential
000040                                status       PY-Emp-Status.
000050*
000060
