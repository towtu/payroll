000010*
000020 fd  PY-Employee-File.
000030     copy "wspyemp.cob".
000040*
000050
