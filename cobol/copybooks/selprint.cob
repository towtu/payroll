000010*
000020*    Generic print file select, re-used by the daily, weekly
000030*     and monthly payroll report programs - assign name only
000040*     differs, set by the calling program.
000050*
000060     select   Print-File        assign       Print-File-Name
000070                                organization line sequential
000080                                status       PY-Prt-Status.
000090*
000100
