000010*******************************************
000020*                                          *
000030*  Record Definition For Py Deduction     *
000040*   Work Area - One Per Employee          *
000050*     Built by pycalc, held in WS only    *
000060*******************************************
000070*  File size 21 bytes.
000080*
000090* 14/03/86 emr - Created, holds pycalc results for one emp.
000100* 14/02/99 rgt - Ded-Pagibig added (new mandate, capped P100).
000110* 06/10/25 vbc - Ported into ACAS payroll suite as wspyded,
000120*                renamed from MM-DEDWORK, fixed format conv.
000130* 22/11/25 jrc - Added Ded-Base-Salary-X redefine, alpha view
000140*                used when abend-dumping this area to the log.
000150* 28/11/25 jrc - Added PY-Calc-Status & error msg for Unit 1
000160*                validation rejects (hours/OT/days range chks).
000170* 03/12/25 jrc - Filler pads added both records, house standard.
000180*
000190 01  PY-Deduction-Record.
000200     03  Ded-Base-Salary       pic 9(7)v99   comp-3.
000210     03  Ded-Base-Salary-X     redefines Ded-Base-Salary
000220                               pic x(5).
000230     03  Ded-SSS               pic 9(5)v99   comp-3.
000240     03  Ded-Philhealth        pic 9(5)v99   comp-3.
000250     03  Ded-Pagibig           pic 9(3)v99   comp-3.
000260     03  Ded-Tax               pic 9(7)v99   comp-3.
000270     03  filler                pic x(05).
000280*
000290 01  PY-Calc-Status.
000300     03  Calc-Result-Flag      pic x.
000310         88  Calc-Valid                value "V".
000320         88  Calc-Invalid              value "I".
000330     03  Calc-Error-Msg        pic x(40).
000340     03  filler                pic x(09).
000350*
000360
