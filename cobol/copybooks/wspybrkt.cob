000010*******************************************
000020*                                          *
000030*  Statutory Deduction Rate & Bracket     *
000040*   Tables - SSS, PhilHealth, Pag-IBIG    *
000050*     & Withholding Tax.                  *
000060*     Loaded by VALUE, used via REDEFINES *
000070*******************************************
000080*
000090* 14/03/86 emr - Created, SSS schedule as at Jan 86.
000100* 19/01/91 emr - SSS table revised (3 band schedule).
000110* 14/02/99 rgt - Pag-IBIG table added, capped at P100.
000120* 30/08/02 dpn - SSS table revised again (current 4 bands).
000130* 17/05/07 dpn - Withholding tax table revised.
000140* 21/03/19 mcd - Withholding tax brackets revised, TRAIN law.
000150* 06/10/25 vbc - Ported into ACAS payroll suite as wspybrkt,
000160*                renamed from MM-RATES, fixed format conv.
000170* 02/12/25 jrc - Added WS-OT-Factor & WS-Weeks-Per-Month consts.
000180*
000190*   SSS bracket entry = cutoff(5.2) + flat-amt(5.2), 14 digits.
000200*
000210 01  WS-SSS-Table-Values.
000220*   to   3,250.00 /   135.00
000230     03  filler  pic x(14) value "03250000013500".
000240*   to   3,750.00 /   157.50
000250     03  filler  pic x(14) value "03750000015750".
000260*   to   4,250.00 /   180.00
000270     03  filler  pic x(14) value "04250000018000".
000280*   else          / 1,125.00
000290     03  filler  pic x(14) value "99999990112500".
000300 01  WS-SSS-Table redefines WS-SSS-Table-Values.
000310     03  WS-SSS-Entry                occurs 4.
000320         05  WS-SSS-Cutoff        pic 9(5)v99.
000330         05  WS-SSS-Flat-Amt      pic 9(5)v99.
000340*
000350*   Tax bracket entry = floor(7.2) + cutoff(7.2) + base-amt(7.2)
000360*    + rate(1.3), 31 digits. TAX = base + (TI - floor) * rate.
000370*
000380 01  WS-Tax-Table-Values.
000390*   floor 0          to    20,833.00  0 %
000400     03  filler  pic x(31) value
000410         "0000000000020833000000000000000".
000420*   floor  20,833.00 to    33,333.00 20 %
000430     03  filler  pic x(31) value
000440         "0020833000033333000000000000200".
000450*   floor  33,333.00 to    66,667.00 25 %
000460     03  filler  pic x(31) value
000470         "0033333000066667000002500000250".
000480*   floor  66,667.00 to   166,667.00 30 %
000490     03  filler  pic x(31) value
000500         "0066667000166667000010833000300".
000510*   floor 166,667.00 to   666,667.00 32 %
000520     03  filler  pic x(31) value
000530         "0166667000666667000040833000320".
000540*   floor 666,667.00 else            35 %
000550     03  filler  pic x(31) value
000560         "0666667009999999990200833000350".
000570 01  WS-Tax-Table redefines WS-Tax-Table-Values.
000580     03  WS-Tax-Entry                 occurs 6.
000590         05  WS-Tax-Floor          pic 9(7)v99.
000600         05  WS-Tax-Cutoff         pic 9(7)v99.
000610         05  WS-Tax-Base-Amt       pic 9(7)v99.
000620         05  WS-Tax-Rate           pic 9v999.
000630*
000640 01  WS-Statutory-Rates.
000650     03  WS-Philhealth-Rate       pic 9v9999  value 0.0200.
000660     03  WS-Pagibig-Rate          pic 9v9999  value 0.0200.
000670     03  WS-Pagibig-Cap           pic 9(3)v99 value 100.00.
000680     03  WS-OT-Factor             pic 9v99    value 1.25.
000690     03  WS-Weeks-Per-Month       pic 9       value 4.
000700     03  WS-Months-Per-Year       pic 99      value 12.
000710     03  filler                   pic x(05).
000720*
000730
